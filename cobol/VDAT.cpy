000100*----------------------------------------------------------------*
000200* COPYBOOK   :  VDAT                                             *
000300* DESCRIPTION:  LINKAGE COMMUNICATION AREA BETWEEN THE TRAFFIC   *
000400*               BATCH DRIVER (TRFVBCH) AND ITS TWO CALLED        *
000500*               ROUTINES - TRFVDAT (TRAFFIC DATA SERVICE) AND    *
000600*               TRFVRPT (TRAFFIC REPORT SERVICE).  TRFVDAT       *
000700*               LOADS THE FOUR AGGREGATES BELOW FROM THE         *
000800*               TRAFFIC LOG, TRFVRPT ONLY READS THEM TO BUILD    *
000900*               THE REPORT.                                      *
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                       *
001200*----------------------------------------------------------------*
001300* TRF001 - RWL    - 12/03/1991 - INITIAL VERSION FOR TRAFFIC     *
001400*                    VOLUME REPORTING BATCH SUITE.               *
001500* TRF022 - CFT    - 14/02/2001 - EXPANDED WK-C-VDAT-DAILY-       *
001600*                    TABLE FROM 200 TO 400 OCCURRENCES - LOG     *
001700*                    NOW KEPT ON DISK MORE THAN A YEAR BEFORE    *
001800*                    ARCHIVAL.                                   *
001900*----------------------------------------------------------------*
002000 01  WK-C-VDAT-RECORD.
002100     05  WK-C-VDAT-OUTPUT.
002200         10  WK-C-VDAT-ERROR-CD          PIC X(07).
002300             88  WK-C-VDAT-NO-ERROR                VALUE SPACES.
002400         10  WK-C-VDAT-TOTAL-CARS        PIC S9(10).
002500*                              TOTAL-CARS (RECORD LAYOUTS)
002600         10  WK-C-VDAT-DAILY-COUNT       PIC 9(04) COMP.
002700         10  WK-C-VDAT-DAILY-TABLE OCCURS 400 TIMES
002800                 INDEXED BY WK-C-VDAT-DAILY-IDX.
002900*                              DAILY-TOTAL (RECORD LAYOUTS)
003000             15  WK-C-VDAT-DT-DATE       PIC X(10).
003100             15  WK-C-VDAT-DT-TOTAL      PIC S9(08).
003200         10  WK-C-VDAT-TOP-COUNT         PIC 9(01) COMP.
003300         10  WK-C-VDAT-TOP-TABLE OCCURS 3 TIMES.
003400*                              TOP-READING (RECORD LAYOUTS)
003500             15  WK-C-VDAT-TOP-TIMESTAMP PIC X(19).
003600             15  WK-C-VDAT-TOP-CARS      PIC S9(06).
003700         10  WK-C-VDAT-LOW-COUNT         PIC 9(01) COMP.
003800         10  WK-C-VDAT-LOW-TABLE OCCURS 3 TIMES.
003900*                              LOW-WINDOW (RECORD LAYOUTS)
004000             15  WK-C-VDAT-LOW-TIMESTAMP PIC X(19).
004100             15  WK-C-VDAT-LOW-CARS      PIC S9(06).
004200     05  FILLER                          PIC X(08) VALUE SPACES.
