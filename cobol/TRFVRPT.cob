000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVRPT.
000500 AUTHOR.         RWL.
000600 INSTALLATION.   TRAFFIC ENGINEERING SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION : THIS IS A CALLED ROUTINE - TRAFFIC REPORT SERVICE.
001200*              FORMATS THE FOUR AGGREGATES BUILT BY TRFVDAT (GRAND
001300*              TOTAL, DAILY TOTALS, TOP-3 READINGS, LEAST-BUSY
001400*              WINDOW) INTO THE PRINTED TRAFFIC VOLUME REPORT.
001500*              PERFORMS NO CALCULATION OF ITS OWN - A PURE
001600*              RENDERER OVER WK-C-VDAT-RECORD.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:                                       *
002000*================================================================*
002100* TRF002 - RWL - 14/03/1991 - INITIAL VERSION FOR TRAFFIC        *
002200*                 VOLUME REPORTING BATCH SUITE.                  *
002300*----------------------------------------------------------------*
002400* TRF015 - RWL - 09/11/1998 - Y2K REMEDIATION - REPORT DATE      *
002500*                 LINES ARE THE FULL 4-DIGIT-YEAR ISO STRING     *
002600*                 CARRIED THROUGH FROM TR-TIMESTAMP UNCHANGED.   *
002700*----------------------------------------------------------------*
002800* TRF046 - HJM - 11/05/2012 - SUPPRESS THE TRAILING BLANK LINE   *
002900*                 AFTER THE LEAST-BUSY-WINDOW SECTION - EXTRA    *
003000*                 BLANK LINE WAS CONFUSING THE DOWNSTREAM PRINT  *
003100*                 SPOOLER, TICKET HD-6120.                       *
003200*----------------------------------------------------------------*
003300* TRF058 - PDN - 03/08/2018 - WIDEN WK-C-PRINT-LINE TO 132 BYTES *
003400*                 TO MATCH THE NEW WIDE-CARRIAGE REPORT SPOOL.   *
003500*================================================================*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRAFFIC-REPORT-OUT ASSIGN TO DATABASE-TRAFOUT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            ACCESS MODE  IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  TRAFFIC-REPORT-OUT
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS TRAFFIC-REPORT-OUT-RECORD.
006200 01  TRAFFIC-REPORT-OUT-RECORD.
TRF058     05  TRAFFIC-REPORT-OUT-TEXT    PIC X(128).
TRF058     05  FILLER                     PIC X(004).
006300
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                     PIC X(24) VALUE
006800     "** PROGRAM TRFVRPT  **".
006900
007000* ------------------ PROGRAM WORKING STORAGE ------------------*
007100 01  WK-C-COMMON.
007200     COPY TRFCMWS.
007300
007400* ------------- OUTPUT PRINT LINE WORK AREA ---------------------*
007500 01  WK-C-PRINT-LINE.
TRF058     05  WK-C-PRINT-LINE-TEXT        PIC X(128).
TRF058     05  FILLER                      PIC X(004).
007700
007800 01  WK-C-PRINT-LINE-R REDEFINES WK-C-PRINT-LINE.
TRF058     05  WK-C-PL-CHAR OCCURS 128 TIMES
TRF058             PIC X(01).
TRF058     05  FILLER                      PIC X(004).
008100
008200* ------------- ZERO-SUPPRESS / TRIM WORK AREA ------------------*
008300 01  WK-C-EDIT-AREA.
008400     05  WK-C-EDIT-NUM               PIC Z(9)9.
008450     05  FILLER                      PIC X(01).
008500
008600 01  WK-C-EDIT-AREA-R REDEFINES WK-C-EDIT-AREA.
008700     05  WK-C-EDIT-CHAR OCCURS 10 TIMES
008800             PIC X(01).
008850     05  FILLER                      PIC X(01).
008900
009000 77  WK-C-EDIT-TRIM             PIC X(10).
009100 77  WK-C-EDIT-START            PIC 9(02) COMP.
009200 77  WK-C-EDIT-LEN              PIC 9(02) COMP.
009300
009400* ------------- SECTION LOOP INDICES ----------------------------*
009500 01  WK-C-LOOP-WORK.
009600     05  WK-C-LW-DAILY-IDX           PIC 9(04) COMP.
009700     05  WK-C-LW-TOP-IDX             PIC 9(01) COMP.
009800     05  WK-C-LW-LOW-IDX             PIC 9(01) COMP.
009850     05  FILLER                      PIC X(02).
009900
010000 01  WK-C-LOOP-WORK-R REDEFINES WK-C-LOOP-WORK.
010100     05  FILLER                      PIC X(08).
010200
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600     COPY VDAT.
010700
010800 EJECT
010900********************************************
011000 PROCEDURE DIVISION USING WK-C-VDAT-RECORD.
011100********************************************
011200 MAIN-MODULE.
011300     PERFORM A000-INITIALIZE-ROUTINE
011400        THRU A099-INITIALIZE-ROUTINE-EX.
011500     PERFORM B000-WRITE-REPORT
011600        THRU B099-WRITE-REPORT-EX.
011700     PERFORM Z000-END-PROGRAM-ROUTINE
011800        THRU Z999-END-PROGRAM-ROUTINE-EX.
011900     GOBACK.
012000
012100*---------------------------------------------------------------*
012200 A000-INITIALIZE-ROUTINE.
012300*---------------------------------------------------------------*
012400     MOVE ZEROS TO WK-C-LOOP-WORK-R.
012500     OPEN OUTPUT TRAFFIC-REPORT-OUT.
012600     IF  NOT WK-C-SUCCESSFUL
012700         DISPLAY "TRFVRPT - OPEN FILE ERROR - TRAFFIC-REPORT-OUT"
012800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900         MOVE "SUP0016" TO WK-C-VDAT-ERROR-CD
013000     END-IF.
013100 A099-INITIALIZE-ROUTINE-EX.
013200     EXIT.
013300
013400*---------------------------------------------------------------*
013500 B000-WRITE-REPORT.
013600*---------------------------------------------------------------*
013700     IF  WK-C-VDAT-NO-ERROR
013800         PERFORM B100-WRITE-TOTAL-SECTION
013900            THRU B199-WRITE-TOTAL-SECTION-EX
014000         PERFORM B200-WRITE-DAILY-SECTION
014100            THRU B299-WRITE-DAILY-SECTION-EX
014200         PERFORM B300-WRITE-TOP-SECTION
014300            THRU B399-WRITE-TOP-SECTION-EX
014400         PERFORM B400-WRITE-LOW-SECTION
014500            THRU B499-WRITE-LOW-SECTION-EX
014600     END-IF.
014700 B099-WRITE-REPORT-EX.
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100 B100-WRITE-TOTAL-SECTION.
015200*---------------------------------------------------------------*
015300     MOVE WK-C-VDAT-TOTAL-CARS TO WK-C-EDIT-NUM.
015400     PERFORM D100-TRIM-NUMBER-EDIT
015500        THRU D199-TRIM-NUMBER-EDIT-EX.
015600     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
015700     STRING "Total cars seen: " DELIMITED BY SIZE
015800            WK-C-EDIT-TRIM         DELIMITED BY SPACE
015900         INTO WK-C-PRINT-LINE-TEXT.
016000     PERFORM E000-WRITE-PRINT-LINE
016100        THRU E099-WRITE-PRINT-LINE-EX.
016200     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
016300     PERFORM E000-WRITE-PRINT-LINE
016400        THRU E099-WRITE-PRINT-LINE-EX.
016500 B199-WRITE-TOTAL-SECTION-EX.
016600     EXIT.
016700
016800*---------------------------------------------------------------*
016900 B200-WRITE-DAILY-SECTION.
017000*---------------------------------------------------------------*
017100     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
017200     STRING "Daily car counts:" DELIMITED BY SIZE
017300         INTO WK-C-PRINT-LINE-TEXT.
017400     PERFORM E000-WRITE-PRINT-LINE
017500        THRU E099-WRITE-PRINT-LINE-EX.
017600     PERFORM B210-WRITE-ONE-DAILY-LINE
017700        THRU B219-WRITE-ONE-DAILY-LINE-EX
017800        VARYING WK-C-LW-DAILY-IDX FROM 1 BY 1
017900        UNTIL WK-C-LW-DAILY-IDX > WK-C-VDAT-DAILY-COUNT.
018000     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
018100     PERFORM E000-WRITE-PRINT-LINE
018200        THRU E099-WRITE-PRINT-LINE-EX.
018300 B299-WRITE-DAILY-SECTION-EX.
018400     EXIT.
018500
018600*---------------------------------------------------------------*
018700 B210-WRITE-ONE-DAILY-LINE.
018800*---------------------------------------------------------------*
018900     MOVE WK-C-VDAT-DT-TOTAL (WK-C-LW-DAILY-IDX)
019000                                TO WK-C-EDIT-NUM.
019100     PERFORM D100-TRIM-NUMBER-EDIT
019200        THRU D199-TRIM-NUMBER-EDIT-EX.
019300     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
019400     STRING WK-C-VDAT-DT-DATE (WK-C-LW-DAILY-IDX)
019500                                DELIMITED BY SIZE
019600            " "                 DELIMITED BY SIZE
019700            WK-C-EDIT-TRIM       DELIMITED BY SPACE
019800         INTO WK-C-PRINT-LINE-TEXT.
019900     PERFORM E000-WRITE-PRINT-LINE
020000        THRU E099-WRITE-PRINT-LINE-EX.
020100 B219-WRITE-ONE-DAILY-LINE-EX.
020200     EXIT.
020300
020400*---------------------------------------------------------------*
020500 B300-WRITE-TOP-SECTION.
020600*---------------------------------------------------------------*
020700     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
020800     STRING "Top 3 half hours with most cars:" DELIMITED BY SIZE
020900         INTO WK-C-PRINT-LINE-TEXT.
021000     PERFORM E000-WRITE-PRINT-LINE
021100        THRU E099-WRITE-PRINT-LINE-EX.
021200     PERFORM B310-WRITE-ONE-TOP-LINE
021300        THRU B319-WRITE-ONE-TOP-LINE-EX
021400        VARYING WK-C-LW-TOP-IDX FROM 1 BY 1
021500        UNTIL WK-C-LW-TOP-IDX > WK-C-VDAT-TOP-COUNT.
021600     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
021700     PERFORM E000-WRITE-PRINT-LINE
021800        THRU E099-WRITE-PRINT-LINE-EX.
021900 B399-WRITE-TOP-SECTION-EX.
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300 B310-WRITE-ONE-TOP-LINE.
022400*---------------------------------------------------------------*
022500     MOVE WK-C-VDAT-TOP-CARS (WK-C-LW-TOP-IDX)
022600                                TO WK-C-EDIT-NUM.
022700     PERFORM D100-TRIM-NUMBER-EDIT
022800        THRU D199-TRIM-NUMBER-EDIT-EX.
022900     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
023000     STRING WK-C-VDAT-TOP-TIMESTAMP (WK-C-LW-TOP-IDX)
023100                                DELIMITED BY SIZE
023200            " "                 DELIMITED BY SIZE
023300            WK-C-EDIT-TRIM       DELIMITED BY SPACE
023400         INTO WK-C-PRINT-LINE-TEXT.
023500     PERFORM E000-WRITE-PRINT-LINE
023600        THRU E099-WRITE-PRINT-LINE-EX.
023700 B319-WRITE-ONE-TOP-LINE-EX.
023800     EXIT.
023900
024000*---------------------------------------------------------------*
024100 B400-WRITE-LOW-SECTION.
024200*---------------------------------------------------------------*
024300     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
024400     STRING "1.5 hour period with least cars (3 contiguous "
024500            "half-hour records):" DELIMITED BY SIZE
024600         INTO WK-C-PRINT-LINE-TEXT.
024700     PERFORM E000-WRITE-PRINT-LINE
024800        THRU E099-WRITE-PRINT-LINE-EX.
024900     PERFORM B410-WRITE-ONE-LOW-LINE
025000        THRU B419-WRITE-ONE-LOW-LINE-EX
025100        VARYING WK-C-LW-LOW-IDX FROM 1 BY 1
TRF046        UNTIL WK-C-LW-LOW-IDX > WK-C-VDAT-LOW-COUNT.
TRF046 B499-WRITE-LOW-SECTION-EX.
025400     EXIT.
025500
025600*---------------------------------------------------------------*
025700 B410-WRITE-ONE-LOW-LINE.
025800*---------------------------------------------------------------*
025900     MOVE WK-C-VDAT-LOW-CARS (WK-C-LW-LOW-IDX)
026000                                TO WK-C-EDIT-NUM.
026100     PERFORM D100-TRIM-NUMBER-EDIT
026200        THRU D199-TRIM-NUMBER-EDIT-EX.
026300     MOVE SPACES TO WK-C-PRINT-LINE-TEXT.
026400     STRING WK-C-VDAT-LOW-TIMESTAMP (WK-C-LW-LOW-IDX)
026500                                DELIMITED BY SIZE
026600            " "                 DELIMITED BY SIZE
026700            WK-C-EDIT-TRIM       DELIMITED BY SPACE
026800         INTO WK-C-PRINT-LINE-TEXT.
026900     PERFORM E000-WRITE-PRINT-LINE
027000        THRU E099-WRITE-PRINT-LINE-EX.
027100 B419-WRITE-ONE-LOW-LINE-EX.
027200     EXIT.
027300
027400*---------------------------------------------------------------*
027500 D100-TRIM-NUMBER-EDIT.
027600*---------------------------------------------------------------*
027700*    LOCATES THE FIRST NON-SPACE COLUMN OF THE ZERO-SUPPRESSED
027800*    EDIT FIELD, THEN REFERENCE-MODIFIES OUT THE DIGITS FROM
027900*    THAT POINT ON SO NO LEADING PADDING REACHES THE REPORT.
028000     MOVE SPACES TO WK-C-EDIT-TRIM.
028100     MOVE 1      TO WK-C-EDIT-START.
028200     PERFORM D110-SCAN-ONE-COLUMN
028300        THRU D119-SCAN-ONE-COLUMN-EX
028400        UNTIL WK-C-EDIT-START > 10
028500           OR WK-C-EDIT-CHAR (WK-C-EDIT-START) NOT = SPACE.
028600     COMPUTE WK-C-EDIT-LEN = 11 - WK-C-EDIT-START.
028700     MOVE WK-C-EDIT-NUM (WK-C-EDIT-START : WK-C-EDIT-LEN)
028800                                TO WK-C-EDIT-TRIM.
028900 D199-TRIM-NUMBER-EDIT-EX.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 D110-SCAN-ONE-COLUMN.
029400*---------------------------------------------------------------*
029500     ADD 1 TO WK-C-EDIT-START.
029600 D119-SCAN-ONE-COLUMN-EX.
029700     EXIT.
029800
029900*---------------------------------------------------------------*
030000 E000-WRITE-PRINT-LINE.
030100*---------------------------------------------------------------*
030200     WRITE TRAFFIC-REPORT-OUT-RECORD FROM WK-C-PRINT-LINE.
030300     IF  NOT WK-C-SUCCESSFUL
030400         DISPLAY "TRFVRPT - WRITE FILE ERROR - REPORT-OUT"
030500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600     END-IF.
030700 E099-WRITE-PRINT-LINE-EX.
030800     EXIT.
030900
031000*---------------------------------------------------------------*
031100 Z000-END-PROGRAM-ROUTINE.
031200*---------------------------------------------------------------*
031300     CLOSE TRAFFIC-REPORT-OUT.
031400     IF  NOT WK-C-SUCCESSFUL
031500         DISPLAY "TRFVRPT - CLOSE FILE ERROR - REPORT-OUT"
031600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031700     END-IF.
031800 Z999-END-PROGRAM-ROUTINE-EX.
031900     EXIT.
032000
032100******************************************************************
032200************** END OF PROGRAM SOURCE -  TRFVRPT *****************
032300******************************************************************
