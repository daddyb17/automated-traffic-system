000100*----------------------------------------------------------------*
000200* COPYBOOK   :  TRFCMWS                                          *
000300* DESCRIPTION:  COMMON WORK AREA - FILE STATUS SWITCHES SHARED   *
000400*               BY THE TRAFFIC VOLUME BATCH SUITE (TRFVBCH,      *
000500*               TRFVDAT, TRFVRPT).  COPIED INTO 01 WK-C-COMMON   *
000600*               IN THE CALLING PROGRAM.                          *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000* TRF001 - RWL    - 12/03/1991 - INITIAL VERSION FOR TRAFFIC     *
001100*                    VOLUME REPORTING BATCH SUITE.               *
001200* TRF014 - RWL    - 09/11/1998 - Y2K REMEDIATION - NO DATE       *
001300*                    FIELDS IN THIS COPYBOOK, REVIEWED AND       *
001400*                    SIGNED OFF.                                 *
001500* TRF037 - HJM    - 22/06/2009 - ADDED WK-C-DUPLICATE-KEY        *
001600*                    88-LVL FOR TR-TIMESTAMP UNIQUENESS CHECK,   *
001700*                    TICKET HD-4471.                             *
001800*----------------------------------------------------------------*
001900 05  WK-C-FILE-STATUS            PIC X(02).
002000     88  WK-C-SUCCESSFUL                   VALUE "00".
002100     88  WK-C-END-OF-FILE                  VALUE "10".
002200     88  WK-C-DUPLICATE-KEY                VALUE "22".
002300     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002400 05  WK-C-ABEND-SW                PIC X(01) VALUE "N".
002500     88  WK-C-ABEND-YES                    VALUE "Y".
002600     88  WK-C-ABEND-NO                     VALUE "N".
002700 05  FILLER                       PIC X(20) VALUE SPACES.
