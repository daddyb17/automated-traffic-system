000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVBCH.
000500 AUTHOR.         RWL.
000600 INSTALLATION.   TRAFFIC ENGINEERING SYSTEMS.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION : TRAFFIC VOLUME REPORT BATCH DRIVER.  RUN ONCE PER
001200*              DAILY/ON-DEMAND CYCLE.  CALLS TRFVDAT TO INGEST
001300*              AND AGGREGATE THE SENSOR LOG, THEN, PROVIDED NO
001400*              FATAL VALIDATION ERROR WAS SIGNALLED, CALLS
001500*              TRFVRPT TO PRINT THE REPORT.  ON A FATAL ERROR
001600*              THE REPORT STEP IS SKIPPED AND A NON-ZERO RETURN
001700*              CODE IS PASSED BACK TO THE JOB SCHEDULER.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:                                       *
002100*================================================================*
002200* TRF003 - RWL - 18/03/1991 - INITIAL VERSION FOR TRAFFIC        *
002300*                 VOLUME REPORTING BATCH SUITE.                  *
002400*----------------------------------------------------------------*
002500* TRF016 - RWL - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO     *
002600*                 2-DIGIT YEAR FIELDS IN THIS DRIVER.            *
002700*----------------------------------------------------------------*
002800* TRF037 - HJM - 22/06/2009 - ON A FATAL ERROR FROM TRFVDAT, DO  *
002900*                 NOT CALL TRFVRPT - A REPORT MUST NEVER BE      *
003000*                 PRINTED FROM A PARTIALLY REJECTED DAY'S LOG,   *
003100*                 TICKET HD-4471.                                *
003200*----------------------------------------------------------------*
003300* TRF061 - PDN - 14/01/2019 - SET RETURN-CODE 16 ON ANY FATAL    *
003400*                 ERROR SO THE JOB SCHEDULER FLAGS THE STEP,     *
003500*                 TICKET HD-7803.                                *
003600*================================================================*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0.
004600
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                     PIC X(24) VALUE
005500     "** PROGRAM TRFVBCH  **".
005600
005700* ------------- BATCH RUN DATE WORK AREA                         *
005800 01  WS-C-BATCH-DATE.
005900     05  WS-C-BD-CCYY                PIC 9(04).
006000     05  WS-C-BD-MM                  PIC 9(02).
006100     05  WS-C-BD-DD                  PIC 9(02).
006200     05  FILLER                      PIC X(02).
006300
006400 01  WS-C-BATCH-DATE-R REDEFINES WS-C-BATCH-DATE.
006500     05  WS-C-BD-ALL                 PIC 9(08).
006600     05  FILLER                      PIC X(02).
006700
006800* ------------- JOB-STEP RETURN CODE WORK AREA                   *
006900 01  WS-C-RETURN-CODE-WORK.
007000     05  WS-C-RC-VALUE               PIC S9(08) COMP.
007100     05  FILLER                      PIC X(04).
007200
007300 01  WS-C-RETURN-CODE-WORK-R
007400         REDEFINES WS-C-RETURN-CODE-WORK.
007500     05  WS-C-RC-CHAR-VIEW           PIC X(04).
007600     05  FILLER                      PIC X(04).
007700
007800* ------------- OPERATOR ABEND MESSAGE WORK AREA                 *
007900 01  WS-C-ABEND-MSG-AREA.
008000     05  WS-C-ABEND-PGM              PIC X(08).
008100     05  WS-C-ABEND-TEXT             PIC X(60).
008200     05  FILLER                      PIC X(04).
008300
008400 01  WS-C-ABEND-MSG-AREA-R
008500         REDEFINES WS-C-ABEND-MSG-AREA.
008600     05  FILLER                      PIC X(72).
008700
008800* ------------- COMMON LINKAGE AREA TO BOTH CALLED ROUTINES      *
008900 COPY VDAT.
009100
009200***********************
009300 PROCEDURE DIVISION.
009400***********************
009500 MAIN-MODULE.
009600     PERFORM A000-INITIALIZE-ROUTINE
009700        THRU A099-INITIALIZE-ROUTINE-EX.
009800     PERFORM B000-RUN-DATA-SERVICE
009900        THRU B099-RUN-DATA-SERVICE-EX.
TRF037     IF  WK-C-VDAT-NO-ERROR
TRF037         PERFORM C000-RUN-REPORT-SERVICE
TRF037            THRU C099-RUN-REPORT-SERVICE-EX
TRF037     ELSE
TRF037         PERFORM Y000-ABEND-ROUTINE
TRF037            THRU Y099-ABEND-ROUTINE-EX
TRF037     END-IF.
010700     PERFORM Z000-END-PROGRAM-ROUTINE
010800        THRU Z999-END-PROGRAM-ROUTINE-EX.
010900     GOBACK.
011000
011100*---------------------------------------------------------------*
011200 A000-INITIALIZE-ROUTINE.
011300*---------------------------------------------------------------*
011400     MOVE ZEROS  TO WS-C-BATCH-DATE-R.
011500     MOVE ZEROS  TO WS-C-RETURN-CODE-WORK-R.
011600     MOVE SPACES TO WS-C-ABEND-MSG-AREA-R.
011700     INITIALIZE WK-C-VDAT-RECORD.
011800 A099-INITIALIZE-ROUTINE-EX.
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200 B000-RUN-DATA-SERVICE.
012300*---------------------------------------------------------------*
012400     CALL "TRFVDAT" USING WK-C-VDAT-RECORD.
012500 B099-RUN-DATA-SERVICE-EX.
012600     EXIT.
012700
012800*---------------------------------------------------------------*
012900 C000-RUN-REPORT-SERVICE.
013000*---------------------------------------------------------------*
013100     CALL "TRFVRPT" USING WK-C-VDAT-RECORD.
013200     IF  NOT WK-C-VDAT-NO-ERROR
013300         PERFORM Y000-ABEND-ROUTINE
013400            THRU Y099-ABEND-ROUTINE-EX
013500     END-IF.
013600 C099-RUN-REPORT-SERVICE-EX.
013700     EXIT.
013800
013900*---------------------------------------------------------------*
014000 Y000-ABEND-ROUTINE.
014100*---------------------------------------------------------------*
014200     MOVE "TRFVBCH" TO WS-C-ABEND-PGM.
014300     STRING "FATAL ERROR IN TRAFFIC BATCH - CODE "
014400                                DELIMITED BY SIZE
014500            WK-C-VDAT-ERROR-CD DELIMITED BY SIZE
014600         INTO WS-C-ABEND-TEXT.
014700     DISPLAY WS-C-ABEND-PGM " " WS-C-ABEND-TEXT.
TRF061     MOVE 16 TO WS-C-RC-VALUE.
014900 Y099-ABEND-ROUTINE-EX.
015000     EXIT.
015100
015200*---------------------------------------------------------------*
015300 Z000-END-PROGRAM-ROUTINE.
015400*---------------------------------------------------------------*
TRF061     MOVE WS-C-RC-VALUE TO RETURN-CODE.
015600 Z999-END-PROGRAM-ROUTINE-EX.
015700     EXIT.
015800
015900******************************************************************
016000************** END OF PROGRAM SOURCE -  TRFVBCH *****************
016100******************************************************************
