000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVDAT.
000500 AUTHOR.         RWL.
000600 INSTALLATION.   TRAFFIC ENGINEERING SYSTEMS.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION : THIS IS A CALLED ROUTINE - TRAFFIC DATA SERVICE.
001200*              READS THE ACCUMULATED HALF-HOURLY SENSOR LOG
001300*              (TRAFFIC-IN), VALIDATES AND STORES EACH READING,
001400*              AND COMPUTES THE FOUR AGGREGATES REQUIRED BY THE
001500*              DAILY TRAFFIC VOLUME REPORT - GRAND TOTAL, DAILY
001600*              TOTALS, TOP-3 BUSIEST READINGS AND THE LEAST-BUSY
001700*              CONTIGUOUS 3-READING WINDOW.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:                                       *
002100*================================================================*
002200* TRF001 - RWL - 12/03/1991 - INITIAL VERSION FOR TRAFFIC        *
002300*                 VOLUME REPORTING BATCH SUITE.                  *
002400*----------------------------------------------------------------*
002500* TRF014 - RWL - 09/11/1998 - Y2K REMEDIATION - TR-TIMESTAMP     *
002600*                 STORED AS A FULL 4-DIGIT-YEAR ISO STRING,      *
002700*                 NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.        *
002800*----------------------------------------------------------------*
002900* TRF037 - HJM - 22/06/2009 - REJECT DUPLICATE TR-TIMESTAMP      *
003000*                 AS A FATAL ERROR INSTEAD OF OVERLAYING THE     *
003100*                 EARLIER READING, TICKET HD-4471.               *
003200*----------------------------------------------------------------*
003300* TRF058 - PDN - 03/08/2018 - EXPAND WK-C-READING-ENTRY FROM     *
003400*                 500 TO 2000 OCCURRENCES - NEW SENSOR SITES     *
003500*                 ON THE RING ROAD LOG A FULL YEAR OF READINGS.  *
003600*================================================================*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRAFFIC-IN ASSIGN TO DATABASE-TRAFIN
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            ACCESS MODE  IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  TRAFFIC-IN
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS TRAFFIC-IN-RECORD.
006300 01  TRAFFIC-IN-RECORD.
006400     05  TR-LINE-TEXT                PIC X(070).
006500     05  FILLER                      PIC X(010).
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                     PIC X(24) VALUE
007100     "** PROGRAM TRFVDAT  **".
007200
007300* ------------------ PROGRAM WORKING STORAGE ------------------*
007400 01  WK-C-COMMON.
007500     COPY TRFCMWS.
007600
007700* ------------- CURRENT READING BEING EDITED -------------------*
007800 01  WK-C-CURRENT-READING.
007900     05  WK-C-CR-TIMESTAMP           PIC X(19).
008000     05  WK-C-CR-CAR-COUNT           PIC S9(06).
008100     05  FILLER                      PIC X(05).
008200
008300 01  WK-C-CURRENT-READING-R REDEFINES WK-C-CURRENT-READING.
008400     05  WK-C-CR-DATE                PIC X(10).
008500     05  WK-C-CR-DATE-SEP            PIC X(01).
008600     05  WK-C-CR-TIME                PIC X(08).
008700     05  FILLER                      PIC X(11).
008800
008900* ------------- INPUT LINE TOKEN-SPLIT WORK AREA ----------------*
009000 01  WK-C-TOKEN-WORK.
009100     05  WK-C-TOKEN-TIMESTAMP        PIC X(19).
009200     05  WK-C-TOKEN-COUNT-ALPHA      PIC X(06) JUSTIFIED RIGHT.
009300     05  WK-C-TOKEN-EXTRA            PIC X(19).
009400     05  FILLER                      PIC X(06).
009500
009600 01  WK-C-TOKEN-WORK-R REDEFINES WK-C-TOKEN-WORK.
009700     05  FILLER                      PIC X(19).
009800     05  WK-C-TOKEN-COUNT-NUM        PIC 9(06).
009900     05  FILLER                      PIC X(25).
010000
010100 77  WK-C-TOKEN-COUNT-CNT       PIC 9(02) COMP.
010200
010300* ------------- DATE PORTION VALIDITY-SCAN WORK AREA ------------*
010400 01  WK-C-DATE-CHECK.
010500     05  WK-C-DC-CCYY                PIC X(04).
010600     05  WK-C-DC-DASH1               PIC X(01).
010700     05  WK-C-DC-MM                  PIC X(02).
010800     05  WK-C-DC-DASH2               PIC X(01).
010900     05  WK-C-DC-DD                  PIC X(02).
011000     05  FILLER                      PIC X(09).
011100
011200 01  WK-C-DATE-CHECK-R REDEFINES WK-C-DATE-CHECK.
011300     05  WK-C-DC-DATE-ALL            PIC X(10).
011400     05  FILLER                      PIC X(09).
011500
011600* ------------- ALL READINGS SEEN, IN TIMESTAMP ORDER -----------*
011700 77  WK-C-READING-COUNT         PIC 9(05) COMP.
011800 01  WK-C-READING-TABLE.
TRF058     05  WK-C-READING-ENTRY OCCURS 2000 TIMES
012000             INDEXED BY WK-C-READING-IDX.
012100         10  WK-C-RD-TIMESTAMP       PIC X(19).
012200         10  WK-C-RD-CAR-COUNT       PIC S9(06).
012300     05  FILLER                      PIC X(04) VALUE SPACES.
012400
012500* ------------- TOP-3 RESORT SWAP AREA                           *
012600 01  WK-C-SWAP-WORK.
012700     05  WK-C-SWAP-TIMESTAMP         PIC X(19).
012800     05  WK-C-SWAP-CARS              PIC S9(06).
012900     05  FILLER                      PIC X(05).
013000
013100 77  WS-C-DUP-FOUND              PIC X(01) VALUE "N".
013200     88  WS-C-DUP-YES                       VALUE "Y".
013300     88  WS-C-DUP-NO                        VALUE "N".
013400
013500* ------------- LEAST-BUSY WINDOW SCAN WORK AREA                 *
013600 01  WK-C-MIN-WINDOW-WORK.
013700     05  WK-C-MW-INDEX1              PIC 9(05) COMP.
013800     05  WK-C-MW-I2                  PIC 9(05) COMP.
013900     05  WK-C-MW-I3                  PIC 9(05) COMP.
014000     05  WK-C-MW-SUM                 PIC S9(08) COMP-3.
014100     05  WK-C-MW-MIN-SUM             PIC S9(08) COMP-3.
014200     05  WK-C-MW-MIN-INDEX           PIC 9(05) COMP.
014300     05  FILLER                      PIC X(04).
014400
014500*****************
014600 LINKAGE SECTION.
014700*****************
014800     COPY VDAT.
014900
015000 EJECT
015100********************************************
015200 PROCEDURE DIVISION USING WK-C-VDAT-RECORD.
015300********************************************
015400 MAIN-MODULE.
015500     PERFORM A000-INITIALIZE-ROUTINE
015600        THRU A099-INITIALIZE-ROUTINE-EX.
015700     IF  WK-C-VDAT-NO-ERROR
015800         PERFORM B000-PROCESS-READINGS
015900            THRU B099-PROCESS-READINGS-EX
016000     END-IF.
016100     IF  WK-C-VDAT-NO-ERROR
016200         PERFORM C000-COMPUTE-AGGREGATES
016300            THRU C099-COMPUTE-AGGREGATES-EX
016400     END-IF.
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600        THRU Z999-END-PROGRAM-ROUTINE-EX.
016700     GOBACK.
016800
016900*---------------------------------------------------------------*
017000 A000-INITIALIZE-ROUTINE.
017100*---------------------------------------------------------------*
017200     MOVE SPACES              TO WK-C-VDAT-ERROR-CD.
017300     MOVE ZERO                TO WK-C-VDAT-TOTAL-CARS
017400                                  WK-C-VDAT-DAILY-COUNT
017500                                  WK-C-VDAT-TOP-COUNT
017600                                  WK-C-VDAT-LOW-COUNT
017700                                  WK-C-READING-COUNT.
017800     OPEN INPUT TRAFFIC-IN.
017900     IF  NOT WK-C-SUCCESSFUL
018000         DISPLAY "TRFVDAT - OPEN FILE ERROR - TRAFFIC-IN"
018100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200         MOVE "COM0206" TO WK-C-VDAT-ERROR-CD
018300     END-IF.
018400 A099-INITIALIZE-ROUTINE-EX.
018500     EXIT.
018600
018700*---------------------------------------------------------------*
018800 B000-PROCESS-READINGS.
018900*---------------------------------------------------------------*
019000     PERFORM B100-READ-TRAFFIC-IN
019100        THRU B199-READ-TRAFFIC-IN-EX.
019200     PERFORM B200-EDIT-ONE-READING
019300        THRU B299-EDIT-ONE-READING-EX
019400        UNTIL WK-C-END-OF-FILE
019500           OR WK-C-VDAT-ERROR-CD NOT = SPACES.
019600 B099-PROCESS-READINGS-EX.
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000 B100-READ-TRAFFIC-IN.
020100*---------------------------------------------------------------*
020200     READ TRAFFIC-IN.
020300     IF  NOT WK-C-SUCCESSFUL
020400         IF  NOT WK-C-END-OF-FILE
020500             DISPLAY "TRFVDAT - READ FILE ERROR - TRAFFIC-IN"
020600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700             MOVE "COM0206" TO WK-C-VDAT-ERROR-CD
020800         END-IF
020900     END-IF.
021000 B199-READ-TRAFFIC-IN-EX.
021100     EXIT.
021200
021300*---------------------------------------------------------------*
021400 B200-EDIT-ONE-READING.
021500*---------------------------------------------------------------*
021600     IF  TR-LINE-TEXT NOT = SPACES
021700         PERFORM B300-PARSE-READING
021800            THRU B399-PARSE-READING-EX
021900     END-IF.
022000     IF  WK-C-VDAT-ERROR-CD = SPACES
022100         PERFORM B100-READ-TRAFFIC-IN
022200            THRU B199-READ-TRAFFIC-IN-EX
022300     END-IF.
022400 B299-EDIT-ONE-READING-EX.
022500     EXIT.
022600
022700*---------------------------------------------------------------*
022800 B300-PARSE-READING.
022900*---------------------------------------------------------------*
023000     MOVE SPACES               TO WK-C-TOKEN-WORK.
023100     MOVE ZERO                 TO WK-C-TOKEN-COUNT-CNT.
023200     UNSTRING TR-LINE-TEXT DELIMITED BY ALL SPACES
023300         INTO WK-C-TOKEN-TIMESTAMP
023400              WK-C-TOKEN-COUNT-ALPHA
023500              WK-C-TOKEN-EXTRA
023600         TALLYING IN WK-C-TOKEN-COUNT-CNT.
023700     INSPECT WK-C-TOKEN-COUNT-ALPHA
023800         REPLACING LEADING SPACE BY ZERO.
023900
024000     IF  WK-C-TOKEN-COUNT-CNT NOT = 2
024100         OR WK-C-TOKEN-EXTRA NOT = SPACES
024200         OR WK-C-TOKEN-COUNT-ALPHA NOT NUMERIC
024300         DISPLAY "TRFVDAT - INVALID INPUT LINE - " TR-LINE-TEXT
024400         MOVE "COM0206" TO WK-C-VDAT-ERROR-CD
024500         GO TO B399-PARSE-READING-EX
024600     END-IF.
024700
024800     MOVE "N"                  TO WS-C-DUP-FOUND.
TRF037     PERFORM B310-CHECK-DUPLICATE
TRF037        THRU B319-CHECK-DUPLICATE-EX
TRF037        VARYING WK-C-READING-IDX FROM 1 BY 1
TRF037        UNTIL WK-C-READING-IDX > WK-C-READING-COUNT
TRF037           OR WS-C-DUP-YES.
TRF037     IF  WS-C-DUP-YES
TRF037         DISPLAY "TRFVDAT - DUPLICATE TIMESTAMP - "
TRF037                  WK-C-TOKEN-TIMESTAMP
TRF037         MOVE "COM0206" TO WK-C-VDAT-ERROR-CD
TRF037         GO TO B399-PARSE-READING-EX
TRF037     END-IF.
026000
026100     ADD  1                    TO WK-C-READING-COUNT.
026200     SET  WK-C-READING-IDX     TO WK-C-READING-COUNT.
026300     MOVE WK-C-TOKEN-TIMESTAMP
026400          TO WK-C-RD-TIMESTAMP (WK-C-READING-IDX).
026500     MOVE WK-C-TOKEN-COUNT-NUM
026600          TO WK-C-RD-CAR-COUNT (WK-C-READING-IDX).
026700     ADD  WK-C-RD-CAR-COUNT (WK-C-READING-IDX)
026800                                TO WK-C-VDAT-TOTAL-CARS.
026900
027000     MOVE WK-C-RD-TIMESTAMP (WK-C-READING-IDX)
027100                                TO WK-C-CR-TIMESTAMP.
027200     MOVE WK-C-RD-CAR-COUNT (WK-C-READING-IDX)
027300                                TO WK-C-CR-CAR-COUNT.
027400
027500     PERFORM B400-ACCUM-DAILY-TOTAL
027600        THRU B499-ACCUM-DAILY-TOTAL-EX.
027700     PERFORM B500-ACCUM-TOP-READING
027800        THRU B599-ACCUM-TOP-READING-EX.
027900 B399-PARSE-READING-EX.
028000     EXIT.
028100
028200*---------------------------------------------------------------*
TRF037 B310-CHECK-DUPLICATE.
028400*---------------------------------------------------------------*
028500     IF  WK-C-RD-TIMESTAMP (WK-C-READING-IDX)
028600             = WK-C-TOKEN-TIMESTAMP
028700         MOVE "Y" TO WS-C-DUP-FOUND
028800     END-IF.
028900 B319-CHECK-DUPLICATE-EX.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 B400-ACCUM-DAILY-TOTAL.
029400*---------------------------------------------------------------*
029500     MOVE WK-C-CR-DATE           TO WK-C-DATE-CHECK-R.
029600*                          (RE-VIEWED VIA WK-C-DATE-CHECK-R -
029700*                           SEE REDEFINES ABOVE)
029800     IF  WK-C-VDAT-DAILY-COUNT > 0
029900         AND WK-C-VDAT-DT-DATE (WK-C-VDAT-DAILY-COUNT)
030000                = WK-C-DC-DATE-ALL
030100         ADD  WK-C-CR-CAR-COUNT
030200              TO WK-C-VDAT-DT-TOTAL (WK-C-VDAT-DAILY-COUNT)
030300     ELSE
030400         ADD  1 TO WK-C-VDAT-DAILY-COUNT
030500         MOVE WK-C-DC-DATE-ALL
030600              TO WK-C-VDAT-DT-DATE (WK-C-VDAT-DAILY-COUNT)
030700         MOVE WK-C-CR-CAR-COUNT
030800              TO WK-C-VDAT-DT-TOTAL (WK-C-VDAT-DAILY-COUNT)
030900     END-IF.
031000 B499-ACCUM-DAILY-TOTAL-EX.
031100     EXIT.
031200
031300*---------------------------------------------------------------*
031400 B500-ACCUM-TOP-READING.
031500*---------------------------------------------------------------*
031600     IF  WK-C-VDAT-TOP-COUNT < 3
031700         ADD  1 TO WK-C-VDAT-TOP-COUNT
031800         MOVE WK-C-CR-TIMESTAMP
031900              TO WK-C-VDAT-TOP-TIMESTAMP (WK-C-VDAT-TOP-COUNT)
032000         MOVE WK-C-CR-CAR-COUNT
032100              TO WK-C-VDAT-TOP-CARS (WK-C-VDAT-TOP-COUNT)
032200         PERFORM B510-RESORT-TOP
032300            THRU B519-RESORT-TOP-EX
032400     ELSE
032500         IF  WK-C-CR-CAR-COUNT > WK-C-VDAT-TOP-CARS (3)
032600             MOVE WK-C-CR-TIMESTAMP
032700                  TO WK-C-VDAT-TOP-TIMESTAMP (3)
032800             MOVE WK-C-CR-CAR-COUNT
032900                  TO WK-C-VDAT-TOP-CARS (3)
033000             PERFORM B510-RESORT-TOP
033100                THRU B519-RESORT-TOP-EX
033200         END-IF
033300     END-IF.
033400 B599-ACCUM-TOP-READING-EX.
033500     EXIT.
033600
033700*---------------------------------------------------------------*
033800 B510-RESORT-TOP.
033900*---------------------------------------------------------------*
034000*    ONLY 3 ENTRIES MAXIMUM - SORTED HIGH TO LOW BY CAR COUNT,
034100*    STRICT ">" COMPARE ONLY SO AN EARLIER EQUAL-COUNT READING
034200*    IS NEVER DISPLACED - GIVES THE ASCENDING-TIMESTAMP TIE
034300*    BREAK FOR FREE SINCE READINGS ARRIVE IN FILE ORDER.
034400     IF  WK-C-VDAT-TOP-CARS (2) > WK-C-VDAT-TOP-CARS (1)
034500         PERFORM B511-SWAP-TOP-1-2
034600            THRU B511-SWAP-TOP-1-2-EX
034700     END-IF.
034800     IF  WK-C-VDAT-TOP-COUNT = 3
034900         IF  WK-C-VDAT-TOP-CARS (3) > WK-C-VDAT-TOP-CARS (2)
035000             PERFORM B512-SWAP-TOP-2-3
035100                THRU B512-SWAP-TOP-2-3-EX
035200             IF  WK-C-VDAT-TOP-CARS (2) > WK-C-VDAT-TOP-CARS (1)
035300                 PERFORM B511-SWAP-TOP-1-2
035400                    THRU B511-SWAP-TOP-1-2-EX
035500             END-IF
035600         END-IF
035700     END-IF.
035800 B519-RESORT-TOP-EX.
035900     EXIT.
036000
036100*---------------------------------------------------------------*
036200 B511-SWAP-TOP-1-2.
036300*---------------------------------------------------------------*
036400     MOVE WK-C-VDAT-TOP-TIMESTAMP (1) TO WK-C-SWAP-TIMESTAMP.
036500     MOVE WK-C-VDAT-TOP-CARS (1)      TO WK-C-SWAP-CARS.
036600     MOVE WK-C-VDAT-TOP-TIMESTAMP (2)
036700          TO WK-C-VDAT-TOP-TIMESTAMP (1).
036800     MOVE WK-C-VDAT-TOP-CARS (2)      TO WK-C-VDAT-TOP-CARS (1).
036900     MOVE WK-C-SWAP-TIMESTAMP TO WK-C-VDAT-TOP-TIMESTAMP (2).
037000     MOVE WK-C-SWAP-CARS      TO WK-C-VDAT-TOP-CARS (2).
037100 B511-SWAP-TOP-1-2-EX.
037200     EXIT.
037300
037400*---------------------------------------------------------------*
037500 B512-SWAP-TOP-2-3.
037600*---------------------------------------------------------------*
037700     MOVE WK-C-VDAT-TOP-TIMESTAMP (2) TO WK-C-SWAP-TIMESTAMP.
037800     MOVE WK-C-VDAT-TOP-CARS (2)      TO WK-C-SWAP-CARS.
037900     MOVE WK-C-VDAT-TOP-TIMESTAMP (3)
038000          TO WK-C-VDAT-TOP-TIMESTAMP (2).
038100     MOVE WK-C-VDAT-TOP-CARS (3)      TO WK-C-VDAT-TOP-CARS (2).
038200     MOVE WK-C-SWAP-TIMESTAMP TO WK-C-VDAT-TOP-TIMESTAMP (3).
038300     MOVE WK-C-SWAP-CARS      TO WK-C-VDAT-TOP-CARS (3).
038400 B512-SWAP-TOP-2-3-EX.
038500     EXIT.
038600
038700*---------------------------------------------------------------*
038800 C000-COMPUTE-AGGREGATES.
038900*---------------------------------------------------------------*
039000     PERFORM C100-COMPUTE-LOW-WINDOW
039100        THRU C199-COMPUTE-LOW-WINDOW-EX.
039200 C099-COMPUTE-AGGREGATES-EX.
039300     EXIT.
039400
039500*---------------------------------------------------------------*
039600 C100-COMPUTE-LOW-WINDOW.
039700*---------------------------------------------------------------*
039800     IF  WK-C-READING-COUNT < 3
039900         MOVE WK-C-READING-COUNT TO WK-C-VDAT-LOW-COUNT
040000         IF  WK-C-READING-COUNT NOT = 0
040100             PERFORM C111-COPY-ONE-LOW
040200                THRU C111-COPY-ONE-LOW-EX
040300                VARYING WK-C-MW-INDEX1 FROM 1 BY 1
040400                UNTIL WK-C-MW-INDEX1 > WK-C-READING-COUNT
040500         END-IF
040600     ELSE
040700         MOVE 1 TO WK-C-MW-INDEX1
040800         PERFORM C120-SUM-ONE-WINDOW
040900            THRU C129-SUM-ONE-WINDOW-EX
041000         MOVE WK-C-MW-SUM         TO WK-C-MW-MIN-SUM
041100         MOVE WK-C-MW-INDEX1      TO WK-C-MW-MIN-INDEX
041200         PERFORM C130-SCAN-REMAINING-WINDOWS
041300            THRU C139-SCAN-REMAINING-WINDOWS-EX
041400            VARYING WK-C-MW-INDEX1 FROM 2 BY 1
041500            UNTIL WK-C-MW-INDEX1 > WK-C-READING-COUNT - 2
041600         PERFORM C140-STORE-LOW-WINDOW
041700            THRU C149-STORE-LOW-WINDOW-EX
041800     END-IF.
041900 C199-COMPUTE-LOW-WINDOW-EX.
042000     EXIT.
042100
042200*---------------------------------------------------------------*
042300 C111-COPY-ONE-LOW.
042400*---------------------------------------------------------------*
042500     MOVE WK-C-RD-TIMESTAMP (WK-C-MW-INDEX1)
042600          TO WK-C-VDAT-LOW-TIMESTAMP (WK-C-MW-INDEX1).
042700     MOVE WK-C-RD-CAR-COUNT (WK-C-MW-INDEX1)
042800          TO WK-C-VDAT-LOW-CARS (WK-C-MW-INDEX1).
042900 C111-COPY-ONE-LOW-EX.
043000     EXIT.
043100
043200*---------------------------------------------------------------*
043300 C120-SUM-ONE-WINDOW.
043400*---------------------------------------------------------------*
043500     COMPUTE WK-C-MW-I2 = WK-C-MW-INDEX1 + 1.
043600     COMPUTE WK-C-MW-I3 = WK-C-MW-INDEX1 + 2.
043700     COMPUTE WK-C-MW-SUM =
043800             WK-C-RD-CAR-COUNT (WK-C-MW-INDEX1)
043900           + WK-C-RD-CAR-COUNT (WK-C-MW-I2)
044000           + WK-C-RD-CAR-COUNT (WK-C-MW-I3).
044100 C129-SUM-ONE-WINDOW-EX.
044200     EXIT.
044300
044400*---------------------------------------------------------------*
044500 C130-SCAN-REMAINING-WINDOWS.
044600*---------------------------------------------------------------*
044700     PERFORM C120-SUM-ONE-WINDOW
044800        THRU C129-SUM-ONE-WINDOW-EX.
044900     IF  WK-C-MW-SUM < WK-C-MW-MIN-SUM
045000         MOVE WK-C-MW-SUM    TO WK-C-MW-MIN-SUM
045100         MOVE WK-C-MW-INDEX1 TO WK-C-MW-MIN-INDEX
045200     END-IF.
045300 C139-SCAN-REMAINING-WINDOWS-EX.
045400     EXIT.
045500
045600*---------------------------------------------------------------*
045700 C140-STORE-LOW-WINDOW.
045800*---------------------------------------------------------------*
045900     MOVE 3 TO WK-C-VDAT-LOW-COUNT.
046000     COMPUTE WK-C-MW-I2 = WK-C-MW-MIN-INDEX + 1.
046100     COMPUTE WK-C-MW-I3 = WK-C-MW-MIN-INDEX + 2.
046200     MOVE WK-C-RD-TIMESTAMP (WK-C-MW-MIN-INDEX)
046300          TO WK-C-VDAT-LOW-TIMESTAMP (1).
046400     MOVE WK-C-RD-CAR-COUNT (WK-C-MW-MIN-INDEX)
046500          TO WK-C-VDAT-LOW-CARS (1).
046600     MOVE WK-C-RD-TIMESTAMP (WK-C-MW-I2)
046700          TO WK-C-VDAT-LOW-TIMESTAMP (2).
046800     MOVE WK-C-RD-CAR-COUNT (WK-C-MW-I2)
046900          TO WK-C-VDAT-LOW-CARS (2).
047000     MOVE WK-C-RD-TIMESTAMP (WK-C-MW-I3)
047100          TO WK-C-VDAT-LOW-TIMESTAMP (3).
047200     MOVE WK-C-RD-CAR-COUNT (WK-C-MW-I3)
047300          TO WK-C-VDAT-LOW-CARS (3).
047400 C149-STORE-LOW-WINDOW-EX.
047500     EXIT.
047600
047700*---------------------------------------------------------------*
047800 Z000-END-PROGRAM-ROUTINE.
047900*---------------------------------------------------------------*
048000     CLOSE TRAFFIC-IN.
048100     IF  NOT WK-C-SUCCESSFUL
048200         DISPLAY "TRFVDAT - CLOSE FILE ERROR - TRAFFIC-IN"
048300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048400     END-IF.
048500 Z999-END-PROGRAM-ROUTINE-EX.
048600     EXIT.
048700
048800******************************************************************
048900************** END OF PROGRAM SOURCE -  TRFVDAT *****************
049000******************************************************************
